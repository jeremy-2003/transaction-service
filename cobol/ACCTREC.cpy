000100******************************************************************        
000200*                                                                *        
000300*   COPYBOOK:     ACCTREC                                       *         
000400*   TITLE:        SAVINGS / CHECKING ACCOUNT MASTER RECORD       *        
000500*   SYSTEM:       TPS -  TRANSACTION POSTING SUBSYSTEM           *        
000600*   INSTALLATION: CONSUMER BANKING DATA CENTER                   *        
000700*                                                                *        
000800*   DESCRIPTION:                                                 *        
000900*     ONE RECORD PER SAVINGS OR CHECKING ACCOUNT.  THE RECORD    *        
001000*     CARRIES THE CURRENT POSTED BALANCE AND THE PARAMETERS OF   *        
001100*     THE FREE-TRANSACTION RULE: THE NUMBER OF WITHDRAWAL AND    *        
001200*     DEPOSIT POSTINGS ALLOWED BEFORE TRANPOST BEGINS CHARGING   *        
001300*     A PER-TRANSACTION FEE.  KEYED ORGANIZATION IS INDEXED,     *        
001400*     RECORD KEY ACCT-ID, BECAUSE THE TRANSACTION-ID KEY SPACE   *        
001500*     IS ALPHANUMERIC (ORIGINATING SYSTEM ASSIGNS IT) AND WILL   *        
001600*     NOT FIT A COBOL RELATIVE-FILE NUMERIC RELATIVE KEY.        *        
001700*                                                                *        
001800*   MAINTENANCE HISTORY.                                         *        
001900*     SEE THE PROGRAM CHANGE LOG IN TRANPOST FOR THE HISTORY OF  *        
002000*     FIELD-LEVEL CHANGES TO THIS COPYBOOK.                      *        
002100*                                                                *        
002200******************************************************************        
002300*                                                                         
002400 01  ACCOUNT-MASTER-RECORD.                                               
002500*                                                                         
002600*        ACCOUNT IDENTIFIER - RECORD KEY OF ACCOUNT-MASTER.               
002700*                                                                         
002800     05  ACCT-ID                     PIC X(24).                           
002900*                                                                         
003000*        BRANCH-CODE / SEQUENCE BREAKDOWN OF ACCT-ID, USED BY             
003100*        THE BRANCH EXCEPTION REPORT (NOT PART OF THIS RUN).              
003200*                                                                         
003300     05  ACCT-ID-PARTS REDEFINES ACCT-ID.                                 
003400         10  ACCT-BRANCH-CODE         PIC X(04).                          
003500         10  ACCT-SEQUENCE-NO         PIC X(20).                          
003600*                                                                         
003700*        CUSTOMER WHO OWNS THIS ACCOUNT.  TRANPOST REJECTS ANY            
003800*        TRANSACTION WHOSE TRAN-CUSTOMER-ID DOES NOT MATCH.               
003900*                                                                         
004000     05  ACCT-CUSTOMER-ID            PIC X(24).                           
004100*                                                                         
004200*        PRODUCT SUB-TYPE.                                                
004300*                                                                         
004400     05  ACCT-TYPE                   PIC X(10).                           
004500         88  ACCT-TY-SAVINGS              VALUE 'SAVINGS'.                
004600         88  ACCT-TY-CHECKING             VALUE 'CHECKING'.               
004700*                                                                         
004800*        CURRENT POSTED BALANCE.  UPDATED IN PLACE BY TRANPOST            
004900*        AFTER EACH SUCCESSFUL DEPOSIT, WITHDRAWAL OR TRANSFER.           
005000*                                                                         
005100     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.                
005200*                                                                         
005300*        NUMBER OF WITHDRAWAL/DEPOSIT POSTINGS ALLOWED BEFORE             
005400*        ACCT-TRANSACTION-COST IS CHARGED.  SEE 320-APPLY-FREE-           
005500*        TRAN-FEE IN TRANPOST.                                            
005600*                                                                         
005700     05  ACCT-MAX-FREE-TRAN          PIC 9(05).                   RKE8909 
005800*                                                                         
005900*        FEE CHARGED ONCE ACCT-MAX-FREE-TRAN IS EXCEEDED.                 
006000*                                                                         
006100     05  ACCT-TRANSACTION-COST       PIC S9(09)V99 COMP-3.                
006200*                                                                         
006300*        DATE OF LAST POSTING TO THIS ACCOUNT BY THIS RUN OR A            
006400*        PRIOR RUN.  MAINTAINED FOR OPERATIONS RECONCILIATION             
006500*        ONLY - NOT REFERENCED BY ANY POSTING RULE.                       
006600*                                                                         
006700     05  ACCT-LAST-POSTED-DATE       PIC X(14).                           
006800     05  ACCT-LAST-POSTED-PARTS REDEFINES ACCT-LAST-POSTED-DATE.          
006900         10  ACCT-LP-CCYY             PIC 9(04).                          
007000         10  ACCT-LP-MM               PIC 9(02).                          
007100         10  ACCT-LP-DD               PIC 9(02).                          
007200         10  ACCT-LP-HH               PIC 9(02).                          
007300         10  ACCT-LP-MI               PIC 9(02).                          
007400         10  ACCT-LP-SS               PIC 9(02).                          
007500*                                                                         
007600*        ACCOUNT STATUS.  TRANPOST DOES NOT TEST THIS FIELD -             
007700*        CARRIED FOR THE ONLINE SYSTEM'S USE ONLY.                        
007800*                                                                         
007900     05  ACCT-STATUS                 PIC X(01).                           
008000         88  ACCT-STATUS-OPEN             VALUE 'O'.                      
008100         88  ACCT-STATUS-CLOSED           VALUE 'C'.                      
008200         88  ACCT-STATUS-FROZEN           VALUE 'F'.                      
008300*                                                                         
008400*        RESERVED FOR FUTURE USE.                                         
008500*                                                                         
008600     05  FILLER                      PIC X(50).                           
008700*                                                                         
