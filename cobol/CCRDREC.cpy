000100******************************************************************        
000200*                                                                *        
000300*   COPYBOOK:     CCRDREC                                       *         
000400*   TITLE:        CREDIT CARD MASTER RECORD                      *        
000500*   SYSTEM:       TPS -  TRANSACTION POSTING SUBSYSTEM           *        
000600*   INSTALLATION: CONSUMER BANKING DATA CENTER                   *        
000700*                                                                *        
000800*   DESCRIPTION:                                                 *        
000900*     ONE RECORD PER CREDIT CARD.  TRANPOST POSTS TWO KINDS OF   *        
001000*     TRANSACTION AGAINST THIS FILE - CREDIT_CARD_PURCHASE,      *        
001100*     WHICH REDUCES CC-AVAILABLE-BALANCE, AND CREDIT_PAYMENT,    *        
001200*     WHICH RESTORES IT.  CC-CREDIT-LIMIT IS NOT TESTED BY       *        
001300*     TRANPOST - ONLY THE AVAILABLE BALANCE IS CHECKED AGAINST   *        
001400*     A PURCHASE AMOUNT.                                         *        
001500*                                                                *        
001600*   MAINTENANCE HISTORY.                                         *        
001700*     SEE THE PROGRAM CHANGE LOG IN TRANPOST FOR THE HISTORY OF  *        
001800*     FIELD-LEVEL CHANGES TO THIS COPYBOOK.                      *        
001900*                                                                *        
002000******************************************************************        
002100*                                                                         
002200 01  CREDIT-CARD-MASTER-RECORD.                                           
002300*                                                                         
002400*        CREDIT CARD IDENTIFIER - RECORD KEY OF CREDITCARD-               
002500*        MASTER.                                                          
002600*                                                                         
002700     05  CC-ID                       PIC X(24).                           
002800*                                                                         
002900*        ISSUER-PREFIX / SEQUENCE BREAKDOWN OF CC-ID, USED BY             
003000*        THE CARD-ISSUER RECONCILIATION EXTRACT (NOT THIS RUN).           
003100*                                                                         
003200     05  CC-ID-PARTS REDEFINES CC-ID.                                     
003300         10  CC-ISSUER-PREFIX         PIC X(06).                          
003400         10  CC-SEQUENCE-NO           PIC X(18).                          
003500*                                                                         
003600*        CUSTOMER WHO OWNS THIS CARD.                                     
003700*                                                                         
003800     05  CC-CUSTOMER-ID              PIC X(24).                           
003900*                                                                         
004000*        TOTAL CREDIT LIMIT ON THE CARD.  REFERENCE ONLY.                 
004100*                                                                         
004200     05  CC-CREDIT-LIMIT             PIC S9(11)V99 COMP-3.                
004300*                                                                         
004400*        BALANCE CURRENTLY AVAILABLE TO SPEND.  REDUCED BY                
004500*        CREDIT_CARD_PURCHASE, INCREASED BY CREDIT_PAYMENT.               
004600*                                                                         
004700     05  CC-AVAILABLE-BALANCE        PIC S9(11)V99 COMP-3.                
004800*                                                                         
004900*        AMOUNT OF CC-CREDIT-LIMIT CURRENTLY IN USE, AN                   
005000*        ALTERNATE VIEW MAINTAINED FOR THE STATEMENT PRINT                
005100*        PROGRAM (NOT THIS RUN) RATHER THAN RECOMPUTED THERE.             
005200*                                                                         
005300     05  CC-LIMIT-AND-BALANCE.                                            
005400         10  CC-LB-LIMIT              PIC S9(11)V99 COMP-3.               
005500         10  CC-LB-AVAILABLE          PIC S9(11)V99 COMP-3.               
005600     05  CC-LIMIT-AND-BALANCE-X REDEFINES CC-LIMIT-AND-BALANCE            
005700                                  PIC X(14).                              
005800*                                                                         
005900*        DATE OF LAST POSTING TO THIS CARD.                               
006000*                                                                         
006100     05  CC-LAST-POSTED-DATE         PIC X(14).                           
006200*                                                                         
006300*        RESERVED FOR FUTURE USE.                                         
006400*                                                                         
006500     05  FILLER                      PIC X(32).                           
006600*                                                                         
