000100******************************************************************        
000200*                                                                *        
000300*   COPYBOOK:     CREDREC                                       *         
000400*   TITLE:        CREDIT LINE MASTER RECORD                      *        
000500*   SYSTEM:       TPS -  TRANSACTION POSTING SUBSYSTEM           *        
000600*   INSTALLATION: CONSUMER BANKING DATA CENTER                   *        
000700*                                                                *        
000800*   DESCRIPTION:                                                 *        
000900*     ONE RECORD PER CREDIT LINE.  TRANPOST POSTS ONLY           *        
001000*     CREDIT_PAYMENT TRANSACTIONS AGAINST THIS FILE, REDUCING    *        
001100*     CRED-REMAINING-BALANCE.  NOTE THAT A PAYMENT LARGER THAN   *        
001200*     THE REMAINING BALANCE IS ALLOWED TO DRIVE THE BALANCE      *        
001300*     NEGATIVE - TRANPOST DOES NOT CLAMP IT AT ZERO.  THIS IS    *        
001400*     BY DESIGN, NOT AN OVERSIGHT - SEE 410-CALC-CREDIT-BALANCE  *        
001500*     IN TRANPOST.                                              *         
001600*                                                                *        
001700*   MAINTENANCE HISTORY.                                         *        
001800*     SEE THE PROGRAM CHANGE LOG IN TRANPOST FOR THE HISTORY OF  *        
001900*     FIELD-LEVEL CHANGES TO THIS COPYBOOK.                      *        
002000*                                                                *        
002100******************************************************************        
002200*                                                                         
002300 01  CREDIT-MASTER-RECORD.                                                
002400*                                                                         
002500*        CREDIT LINE IDENTIFIER - RECORD KEY OF CREDIT-MASTER.            
002600*                                                                         
002700     05  CRED-ID                     PIC X(24).                           
002800*                                                                         
002900*        BRANCH-CODE / SEQUENCE BREAKDOWN OF CRED-ID, SAME                
003000*        CONVENTION AS ACCT-ID-PARTS IN ACCTREC.                          
003100*                                                                         
003200     05  CRED-ID-PARTS REDEFINES CRED-ID.                                 
003300         10  CRED-BRANCH-CODE         PIC X(04).                          
003400         10  CRED-SEQUENCE-NO         PIC X(20).                          
003500*                                                                         
003600*        CUSTOMER WHO OWNS THIS CREDIT LINE.                              
003700*                                                                         
003800     05  CRED-CUSTOMER-ID            PIC X(24).                           
003900*                                                                         
004000*        OUTSTANDING BALANCE OWED.  REDUCED BY EACH POSTED                
004100*        CREDIT_PAYMENT.  MAY GO NEGATIVE - SEE NOTE ABOVE.               
004200*                                                                         
004300     05  CRED-REMAINING-BALANCE      PIC S9(11)V99 COMP-3.        MLP9211 
004400*                                                                         
004500*        NOMINAL INTEREST RATE.  CARRIED FOR REFERENCE ONLY -             
004600*        TRANPOST DOES NOT APPLY INTEREST IN THIS RUN.                    
004700*                                                                         
004800     05  CRED-INTEREST-RATE          PIC S9(03)V9999 COMP-3.              
004900*                                                                         
005000*        RATE EXPRESSED AS BASIS POINTS, AN ALTERNATE VIEW USED           
005100*        BY THE QUARTERLY RATE-REVIEW EXTRACT (NOT THIS RUN).             
005200*                                                                         
005300     05  CRED-RATE-ALT REDEFINES CRED-INTEREST-RATE                       
005400                                  PIC S9(07) COMP-3.                      
005500*                                                                         
005600*        DATE OF LAST POSTING TO THIS CREDIT LINE.                        
005700*                                                                         
005800     05  CRED-LAST-POSTED-DATE       PIC X(14).                           
005900*                                                                         
006000*        RESERVED FOR FUTURE USE.                                         
006100*                                                                         
006200     05  FILLER                      PIC X(40).                           
006300*                                                                         
