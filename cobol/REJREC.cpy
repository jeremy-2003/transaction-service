000100******************************************************************        
000200*                                                                *        
000300*   COPYBOOK:   REJREC                                          *         
000400*   TITLE:      REJECTED TRANSACTION RECORD LAYOUT               *        
000500*   SYSTEM:     TPS -  TRANSACTION POSTING SUBSYSTEM             *        
000600*                                                                *        
000700*   DESCRIPTION:                                                 *        
000800*     WRAPS THE INBOUND TRANSACTION-RECORD (COPY TRANREC) WITH   *        
000900*     A REASON CODE AND TEXT EXPLAINING WHY TRANPOST DID NOT     *        
001000*     POST THE REQUEST.  WRITTEN TO REJECTS-OUT BY 850-WRITE-    *        
001100*     REJECT-RECORD.  THE REJECTED TRANSACTION ITSELF IS NOT     *        
001200*     ALTERED - IT IS CARRIED THROUGH UNCHANGED FOR REPAIR AND   *        
001300*     RESUBMISSION BY THE OPERATIONS AREA.                       *        
001400*                                                                *        
001500******************************************************************        
001600*                                                                         
001700 01  REJECT-RECORD.                                                       
001800     COPY TRANREC REPLACING                                               
001900         ==TRANSACTION-RECORD== BY ==REJ-TRANSACTION-DATA==,              
002000         ==01 ==                BY ==05 ==.                               
002100*                                                                         
002200*        SHORT CODE IDENTIFYING THE FAILED VALIDATION.                    
002300*                                                                         
002400     05  REJ-REASON-CODE             PIC X(04).                           
002500         88  REJ-BAD-OWNER                VALUE 'OWNR'.                   
002600         88  REJ-BAD-AMOUNT                VALUE 'NEGM'.                  
002700         88  REJ-INSUFF-BAL                VALUE 'INSF'.                  
002800         88  REJ-NO-DEST-ACCOUNT            VALUE 'NDST'.                 
002900         88  REJ-BAD-TRAN-TYPE              VALUE 'BTYP'.                 
003000         88  REJ-PRODUCT-NOT-FOUND          VALUE 'NFND'.                 
003100*                                                                         
003200*        FREE-FORM EXPLANATION FOR THE OPERATIONS LOG.                    
003300*                                                                         
003400     05  REJ-REASON-TEXT             PIC X(60).                   SNW0211 
003500*                                                                         
003600*        RESERVED FOR FUTURE USE.                                         
003700*                                                                         
003800     05  FILLER                      PIC X(16).                           
003900*                                                                         
