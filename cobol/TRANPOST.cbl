000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF CONSUMER BANKING DATA CTR    *         
000300* ALL RIGHTS RESERVED                                           *         
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    TRANPOST.                                                 
000700 AUTHOR.        R K ELDRIDGE.                                             
000800 INSTALLATION.  CONSUMER BANKING DATA CENTER.                             
000900 DATE-WRITTEN.  04/12/89.                                                 
001000 DATE-COMPILED.                                                           
001100 SECURITY.      COMPANY CONFIDENTIAL.                                     
001200******************************************************************        
001300*                                                                *        
001400*   PROGRAM:  TRANPOST                                          *         
001500*                                                                *        
001600*   FUNCTION:  NIGHTLY TRANSACTION POSTING RUN.  READS THE      *         
001700*      TRANSACTION REQUEST FILE AND POSTS EACH DEPOSIT,          *        
001800*      WITHDRAWAL, TRANSFER, CREDIT PAYMENT OR CREDIT CARD       *        
001900*      PURCHASE AGAINST THE OWNING CUSTOMER'S ACCOUNT, CREDIT    *        
002000*      LINE OR CREDIT CARD MASTER.  A TRANSACTION THAT FAILS     *        
002100*      OWNERSHIP OR BALANCE VALIDATION IS WRITTEN TO THE         *        
002200*      REJECTS FILE INSTEAD OF BEING POSTED.  PRODUCES A         *        
002300*      SUMMARY CONTROL REPORT AT END OF RUN.                     *        
002400*                                                                *        
002500*   CHANGE LOG.                                                  *        
002600*     04/12/89  RKE  ORIGINAL PROGRAM.  POSTS DEPOSIT AND        *        
002700*                    WITHDRAWAL AGAINST ACCOUNT MASTER ONLY.     *        
002800*                    REQUEST SRI-0142.                           *        
002900*     09/02/89  RKE  ADDED FREE-TRANSACTION FEE LOGIC PER        *        
003000*                    RETAIL PRODUCTS MEMO 89-26.                 *        
003100*     02/14/90  DWC  ADDED TRANSFER TRANSACTION TYPE AND         *        
003200*                    DESTINATION-ACCOUNT CREDIT STEP.            *        
003300*     07/30/91  DWC  CORRECTED FREE-TRAN COUNT TO EXCLUDE        *        
003400*                    TRANSFERS PER AUDIT FINDING 91-004.         *        
003500*     11/11/92  MLP  ADDED CREDIT LINE PAYMENT POSTING           *        
003600*                    (CREDIT-MASTER, CRED-REMAINING-BALANCE).    *        
003700*     03/05/94  MLP  ADDED CREDIT CARD PURCHASE AND PAYMENT      *        
003800*                    POSTING (CREDITCARD-MASTER).                *        
003900*     08/22/95  JBT  ADDED OWNERSHIP VALIDATION AHEAD OF ALL     *        
004000*                    POSTING - SECURITY AUDIT FINDING 95-61.     *        
004100*     01/09/96  JBT  ADDED REJECTS-OUT FILE; TRANSACTIONS        *        
004200*                    FAILING VALIDATION NO LONGER ABEND THE      *        
004300*                    RUN, THEY ARE LOGGED AND SKIPPED.           *        
004400*     06/17/97  GHA  ADDED END OF RUN SUMMARY REPORT (RECORDS    *        
004500*                    READ/POSTED/REJECTED, AMOUNT, FEES).        *        
004600*     11/03/98  GHA  Y2K REMEDIATION.  TRAN-DATE AND THE LAST-   *        
004700*                    POSTED-DATE FIELDS EXPANDED TO CCYYMMDD-    *        
004800*                    HHMMSS (WAS YYMMDD).  CR-1998-118.          *        
004900*     01/06/99  GHA  Y2K - CONVERTED RUN-DATE ACCEPT TO 4-DIGIT  *        
005000*                    YEAR FORM.  VERIFIED AGAINST 00/01/29       *        
005100*                    AND 00/02/29 TEST DECKS.  CR-1998-118.      *        
005200*     05/19/00  PXR  WIDENED TRAN-ID TO 24 BYTES FOR THE NEW     *        
005300*                    CARD PROCESSOR FEED.  CR-2000-044.          *        
005400*     10/02/03  PXR  ADDED UPSI-0 RERUN-MODE SWITCH SO OPS CAN   *        
005500*                    RERUN A DAY WITHOUT RELOADING JCL.          *        
005600*     04/27/07  SNW  CORRECTED CREDIT-CARD PURCHASE EDIT TO      *        
005700*                    COMPARE AGAINST AVAILABLE BALANCE, NOT      *        
005800*                    CREDIT LIMIT - PROBLEM TICKET PT-4471.      *        
005900*     02/11/11  SNW  MINOR - REJECT REASON TEXT LENGTHENED TO    *        
006000*                    60 BYTES SO THE OPS LOG STOPS TRUNCATING    *        
006100*                    THE TRANSFER MESSAGES.                      *        
006200*                                                                *        
006300******************************************************************        
006400*                                                                         
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.  IBM-370.                                               
006800 OBJECT-COMPUTER.  IBM-370.                                               
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOP-OF-FORM                                                   
007100     UPSI-0 ON  STATUS IS WS-RERUN-MODE-ON                        PXR1003 
007200            OFF STATUS IS WS-RERUN-MODE-OFF.                      PXR1003 
007300*                                                                         
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600*                                                                         
007700     SELECT TRANSACTION-IN  ASSIGN TO TRANIN                              
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS  IS WS-TRANIN-STATUS.                                
008000*                                                                         
008100     SELECT TRANSACTION-OUT ASSIGN TO TRANOUT                             
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS  IS WS-TRANOUT-STATUS.                               
008400*                                                                         
008500     SELECT REJECTS-OUT     ASSIGN TO TRANREJ                             
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS  IS WS-TRANREJ-STATUS.                               
008800*                                                                         
008900     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR                            
009000         ORGANIZATION IS INDEXED                                          
009100         ACCESS MODE  IS DYNAMIC                                          
009200         RECORD KEY   IS ACCT-ID                                          
009300         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
009400*                                                                         
009500     SELECT CREDIT-MASTER   ASSIGN TO CREDMSTR                            
009600         ORGANIZATION IS INDEXED                                          
009700         ACCESS MODE  IS DYNAMIC                                          
009800         RECORD KEY   IS CRED-ID                                          
009900         FILE STATUS  IS WS-CREDMSTR-STATUS.                              
010000*                                                                         
010100     SELECT CREDITCARD-MASTER ASSIGN TO CCRDMSTR                          
010200         ORGANIZATION IS INDEXED                                          
010300         ACCESS MODE  IS DYNAMIC                                          
010400         RECORD KEY   IS CC-ID                                            
010500         FILE STATUS  IS WS-CCRDMSTR-STATUS.                              
010600*                                                                         
010700     SELECT SUMMARY-RPT     ASSIGN TO TRANRPT                             
010800         ORGANIZATION IS LINE SEQUENTIAL                                  
010900         FILE STATUS  IS WS-TRANRPT-STATUS.                               
011000*                                                                         
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300*                                                                         
011400 FD  TRANSACTION-IN                                                       
011500     RECORDING MODE IS F.                                                 
011600     COPY TRANREC REPLACING ==TRANSACTION-RECORD==                        
011700                          BY ==TRAN-IN-RECORD==.                          
011800*                                                                         
011900 FD  TRANSACTION-OUT                                                      
012000     RECORDING MODE IS F.                                                 
012100     COPY TRANREC REPLACING ==TRANSACTION-RECORD==                        
012200                          BY ==TRAN-OUT-RECORD==.                         
012300*                                                                         
012400 FD  REJECTS-OUT                                                          
012500     RECORDING MODE IS F.                                                 
012600     COPY REJREC.                                                         
012700*                                                                         
012800 FD  ACCOUNT-MASTER                                                       
012900     RECORDING MODE IS F.                                                 
013000     COPY ACCTREC.                                                        
013100*                                                                         
013200 FD  CREDIT-MASTER                                                        
013300     RECORDING MODE IS F.                                                 
013400     COPY CREDREC.                                                        
013500*                                                                         
013600 FD  CREDITCARD-MASTER                                                    
013700     RECORDING MODE IS F.                                                 
013800     COPY CCRDREC.                                                        
013900*                                                                         
014000 FD  SUMMARY-RPT                                                          
014100     RECORDING MODE IS F.                                                 
014200 01  SUMMARY-RPT-RECORD          PIC X(132).                              
014300*                                                                         
014400 WORKING-STORAGE SECTION.                                                 
014500*                                                                         
014600******************************************************************        
014700*    FILE STATUS AND END-OF-FILE SWITCHES                       *         
014800******************************************************************        
014900 01  WS-FILE-STATUSES.                                                    
015000     05  WS-TRANIN-STATUS        PIC X(02) VALUE SPACES.                  
015100         88  WS-TRANIN-OK            VALUE '00'.                          
015200         88  WS-TRANIN-EOF           VALUE '10'.                          
015300     05  WS-TRANOUT-STATUS       PIC X(02) VALUE SPACES.                  
015400         88  WS-TRANOUT-OK           VALUE '00'.                          
015500     05  WS-TRANREJ-STATUS       PIC X(02) VALUE SPACES.                  
015600         88  WS-TRANREJ-OK           VALUE '00'.                          
015700     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.                  
015800         88  WS-ACCTMSTR-OK          VALUE '00'.                          
015900         88  WS-ACCTMSTR-NOTFOUND    VALUE '23'.                          
016000     05  WS-CREDMSTR-STATUS      PIC X(02) VALUE SPACES.                  
016100         88  WS-CREDMSTR-OK          VALUE '00'.                          
016200         88  WS-CREDMSTR-NOTFOUND    VALUE '23'.                          
016300     05  WS-CCRDMSTR-STATUS      PIC X(02) VALUE SPACES.                  
016400         88  WS-CCRDMSTR-OK          VALUE '00'.                          
016500         88  WS-CCRDMSTR-NOTFOUND    VALUE '23'.                          
016600     05  WS-TRANRPT-STATUS       PIC X(02) VALUE SPACES.                  
016700         88  WS-TRANRPT-OK           VALUE '00'.                          
016800     05  FILLER                  PIC X(04) VALUE SPACES.                  
016900*                                                                         
017000 77  WS-RERUN-MODE-ON            PIC X(01) VALUE 'N'.                     
017100 77  WS-RERUN-MODE-OFF           PIC X(01) VALUE 'Y'.                     
017200 77  WS-OWNERSHIP-OK-SW          PIC X(01) VALUE 'N'.                     
017300     88  WS-OWNERSHIP-OK             VALUE 'Y'.                           
017400 77  WS-TRAN-VALID-SW            PIC X(01) VALUE 'N'.                     
017500     88  WS-TRAN-IS-VALID            VALUE 'Y'.                           
017600 77  WS-PRODUCT-FOUND-SW         PIC X(01) VALUE 'N'.                     
017700     88  WS-PRODUCT-WAS-FOUND        VALUE 'Y'.                           
017800*                                                                         
017900******************************************************************        
018000*    CURRENT-TRANSACTION WORKING COPY                            *        
018100******************************************************************        
018200 01  WS-CURRENT-TRAN.                                                     
018300     COPY TRANREC REPLACING ==TRANSACTION-RECORD==                        
018400                          BY ==WS-CURRENT-TRAN==.                         
018500*                                                                         
018600******************************************************************        
018700*    RUN DATE / TIME AND TRANSACTION-ID GENERATION               *        
018800******************************************************************        
018900 01  WS-RUN-DATE-TIME.                                                    
019000     05  WS-RUN-DATE-8           PIC 9(08).                               
019100     05  WS-RUN-TIME-8           PIC 9(08).                               
019200     05  FILLER                  PIC X(04) VALUE SPACES.                  
019300*                                                                         
019400 01  WS-TRAN-DATE-STAMP.                                                  
019500     05  WS-TDS-CCYYMMDD         PIC 9(08).                               
019600     05  WS-TDS-HHMMSS           PIC 9(06).                               
019700     05  FILLER                  PIC X(02) VALUE SPACES.                  
019800 01  WS-TRAN-DATE-STAMP-X REDEFINES WS-TRAN-DATE-STAMP                    
019900                              PIC X(16).                                  
020000*                                                                         
020100 01  WS-TRAN-ID-BUILD.                                                    
020200     05  FILLER                  PIC X(02)  VALUE 'TP'.                   
020300     05  WS-TIB-DATE             PIC X(14).                               
020400     05  WS-TIB-SEQ              PIC 9(06).                               
020500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
020600*                                                                         
020700 77  WS-TRAN-SEQ-NO              PIC 9(06)  COMP VALUE 0.                 
020800*                                                                         
020900******************************************************************        
021000*    FREE-TRANSACTION COUNT TABLE.                               *        
021100*    HOLDS THE RUNNING COUNT OF WITHDRAWAL/DEPOSIT POSTINGS      *        
021200*    MADE THIS RUN FOR EACH PRODUCT ENCOUNTERED, SO TRANPOST     *        
021300*    CAN TELL WHEN ACCT-MAX-FREE-TRAN HAS BEEN EXCEEDED.  A      *        
021400*    FRESH RUN STARTS THIS TABLE EMPTY - THE FEE RULE LOOKS      *        
021500*    ONLY AT POSTINGS MADE IN THE CURRENT RUN.  SEE 320-APPLY-   *        
021600*    FREE-TRAN-FEE.                                              *        
021700******************************************************************        
021800 01  WS-FREE-TRAN-TABLE.                                                  
021900     05  WS-FT-ENTRY-COUNT       PIC 9(04) COMP VALUE 0.                  
022000     05  FILLER                  PIC X(04) VALUE SPACES.                  
022100     05  WS-FT-ENTRY OCCURS 2000 TIMES.                                   
022200         10  WS-FT-PRODUCT-ID    PIC X(24).                               
022300         10  WS-FT-COUNT         PIC 9(07) COMP.                          
022400*                                                                         
022500 77  WS-FT-SUB                   PIC 9(04) COMP VALUE 0.                  
022600 77  WS-FT-FOUND-SUB             PIC 9(04) COMP VALUE 0.                  
022700 77  WS-PRIOR-FREE-COUNT         PIC 9(07) COMP VALUE 0.                  
022800*                                                                         
022900******************************************************************        
023000*    BALANCE CALCULATION WORK AREA                               *        
023100******************************************************************        
023200 01  WS-BALANCE-WORK.                                                     
023300     05  WS-NEW-BALANCE          PIC S9(11)V99 COMP-3 VALUE 0.            
023400     05  WS-FEE-AMOUNT           PIC S9(09)V99 COMP-3 VALUE 0.            
023500     05  FILLER                  PIC X(04) VALUE SPACES.                  
023600*                                                                         
023700******************************************************************        
023800*    REJECT REASON STAGING AREA                                  *        
023900******************************************************************        
024000 01  WS-REJECT-STAGING.                                                   
024100     05  WS-REJ-CODE             PIC X(04) VALUE SPACES.                  
024200     05  WS-REJ-TEXT             PIC X(60) VALUE SPACES.                  
024300     05  FILLER                  PIC X(04) VALUE SPACES.                  
024400*                                                                         
024500******************************************************************        
024600*    RUN TOTALS - END OF JOB CONTROL REPORT                      *        
024700******************************************************************        
024800 01  WS-RUN-TOTALS.                                                       
024900     05  WS-RECORDS-READ         PIC S9(09) COMP VALUE 0.                 
025000     05  WS-RECORDS-POSTED       PIC S9(09) COMP VALUE 0.                 
025100     05  WS-RECORDS-REJECTED     PIC S9(09) COMP VALUE 0.                 
025200     05  WS-TOTAL-AMOUNT-POSTED  PIC S9(11)V99 COMP VALUE 0.              
025300     05  WS-TOTAL-FEES-ASSESSED  PIC S9(09)V99 COMP VALUE 0.              
025400     05  FILLER                  PIC X(04) VALUE SPACES.                  
025500*                                                                         
025600******************************************************************        
025700*    SUMMARY REPORT PRINT LINES                                  *        
025800******************************************************************        
025900 01  RPT-HEADER-1.                                                        
026000     05  FILLER                  PIC X(30)                                
026100               VALUE 'TRANPOST - TRANSACTION POSTING'.                    
026200     05  FILLER                  PIC X(18)                                
026300               VALUE ' CONTROL REPORT   '.                                
026400     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.            
026500     05  RPT-RUN-MM              PIC 99.                                  
026600     05  FILLER                  PIC X(01) VALUE '/'.                     
026700     05  RPT-RUN-DD              PIC 99.                                  
026800     05  FILLER                  PIC X(01) VALUE '/'.                     
026900     05  RPT-RUN-CCYY            PIC 9999.                                
027000     05  FILLER                  PIC X(61) VALUE SPACES.                  
027100*                                                                         
027200 01  RPT-HEADER-2.                                                        
027300     05  FILLER                  PIC X(40) VALUE SPACES.                  
027400     05  FILLER                  PIC X(20)                                
027500               VALUE 'TOTALS FOR THIS RUN'.                               
027600     05  FILLER                  PIC X(72) VALUE SPACES.                  
027700*                                                                         
027800 01  RPT-DETAIL-LINE.                                                     
027900     05  RPT-DTL-LABEL           PIC X(32).                               
028000     05  FILLER                  PIC X(03) VALUE SPACES.                  
028100     05  RPT-DTL-NUMBER          PIC Z,ZZZ,ZZZ,ZZ9.                       
028200     05  FILLER                  PIC X(85) VALUE SPACES.                  
028300*                                                                         
028400 01  RPT-DETAIL-AMOUNT-LINE.                                              
028500     05  RPT-DAL-LABEL           PIC X(32).                               
028600     05  FILLER                  PIC X(03) VALUE SPACES.                  
028700     05  RPT-DAL-AMOUNT   PIC Z,ZZZ,ZZZ,ZZ9.99-.                          
028800     05  FILLER                  PIC X(75) VALUE SPACES.                  
028900*                                                                         
029000******************************************************************        
029100*    MISCELLANEOUS WORK FIELDS                                   *        
029200******************************************************************        
029300 77  WS-SAVE-ACCT-ID             PIC X(24) VALUE SPACES.                  
029400 77  WS-OWNER-CUSTOMER-ID        PIC X(24) VALUE SPACES.                  
029500*                                                                         
029600 PROCEDURE DIVISION.                                                      
029700*                                                                         
029800******************************************************************        
029900* 000-MAIN-LINE - TOP LEVEL CONTROL                              *        
030000******************************************************************        
030100 000-MAIN-LINE.                                                           
030200     PERFORM 100-INITIALIZATION     THRU 100-EXIT.                        
030300     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT                       
030400         UNTIL WS-TRANIN-EOF.                                             
030500     PERFORM 900-TERMINATION        THRU 900-EXIT.                        
030600     GOBACK.                                                              
030700*                                                                         
030800******************************************************************        
030900* 100-INITIALIZATION - OPEN FILES, GET RUN DATE, PRIME READ      *        
031000******************************************************************        
031100 100-INITIALIZATION.                                                      
031200     IF WS-RERUN-MODE-ON                                                  
031300         DISPLAY 'TRANPOST - UPSI-0 ON, THIS IS A RERUN'                  
031400     END-IF.                                                              
031500     PERFORM 110-OPEN-FILES          THRU 110-EXIT.                       
031600     PERFORM 120-GET-RUN-DATE-TIME   THRU 120-EXIT.                       
031700     PERFORM 800-READ-TRANSACTION-IN THRU 800-EXIT.                       
031800 100-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100 110-OPEN-FILES.                                                          
032200     OPEN INPUT  TRANSACTION-IN                                           
032300          OUTPUT TRANSACTION-OUT                                          
032400          OUTPUT REJECTS-OUT                                              
032500          OUTPUT SUMMARY-RPT                                              
032600          I-O    ACCOUNT-MASTER                                           
032700          I-O    CREDIT-MASTER                                            
032800          I-O    CREDITCARD-MASTER.                                       
032900     IF NOT WS-TRANIN-OK                                                  
033000         DISPLAY 'TRANPOST - ERROR OPENING TRANSACTION-IN '               
033100                 WS-TRANIN-STATUS                                         
033200         MOVE 16 TO RETURN-CODE                                           
033300         GOBACK                                                           
033400     END-IF.                                                              
033500     IF NOT WS-ACCTMSTR-OK                                                
033600         DISPLAY 'TRANPOST - ERROR OPENING ACCOUNT-MASTER '               
033700                 WS-ACCTMSTR-STATUS                                       
033800         MOVE 16 TO RETURN-CODE                                           
033900         GOBACK                                                           
034000     END-IF.                                                              
034100     IF NOT WS-CREDMSTR-OK                                                
034200         DISPLAY 'TRANPOST - ERROR OPENING CREDIT-MASTER '                
034300                 WS-CREDMSTR-STATUS                                       
034400         MOVE 16 TO RETURN-CODE                                           
034500         GOBACK                                                           
034600     END-IF.                                                              
034700     IF NOT WS-CCRDMSTR-OK                                                
034800         DISPLAY 'TRANPOST - ERROR OPENING CREDITCARD-MASTER '            
034900                 WS-CCRDMSTR-STATUS                                       
035000         MOVE 16 TO RETURN-CODE                                           
035100         GOBACK                                                           
035200     END-IF.                                                              
035300 110-EXIT.                                                                
035400     EXIT.                                                                
035500*                                                                         
035600 120-GET-RUN-DATE-TIME.                                                   
035700     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     GHA9901 
035800     ACCEPT WS-RUN-TIME-8 FROM TIME.                                      
035900     MOVE WS-RUN-DATE-8 TO WS-TDS-CCYYMMDD.                               
036000     MOVE WS-RUN-TIME-8(1:6) TO WS-TDS-HHMMSS.                            
036100     DISPLAY 'TRANPOST STARTED - RUN DATE '                               
036200             WS-TDS-CCYYMMDD ' TIME ' WS-TDS-HHMMSS.                      
036300 120-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600******************************************************************        
036700* 200-PROCESS-TRANSACTIONS - ONE RECORD PER PASS                 *        
036800******************************************************************        
036900 200-PROCESS-TRANSACTIONS.                                                
037000     ADD 1 TO WS-RECORDS-READ.                                            
037100     MOVE SPACES TO WS-REJ-CODE.                                          
037200     MOVE SPACES TO WS-REJ-TEXT.                                          
037300     EVALUATE TRUE                                                        
037400         WHEN TRAN-CAT-ACCOUNT OF WS-CURRENT-TRAN                         
037500             PERFORM 300-PROCESS-ACCOUNT-TRAN  THRU 300-EXIT              
037600         WHEN TRAN-CAT-CREDIT  OF WS-CURRENT-TRAN                         
037700             PERFORM 400-PROCESS-CREDIT-TRAN   THRU 400-EXIT              
037800         WHEN TRAN-CAT-CREDIT-CARD OF WS-CURRENT-TRAN                     
037900             PERFORM 500-PROCESS-CREDITCARD-TRAN THRU 500-EXIT            
038000         WHEN OTHER                                                       
038100             MOVE 'BTYP' TO WS-REJ-CODE                                   
038200             MOVE 'UNRECOGNIZED PRODUCT CATEGORY' TO WS-REJ-TEXT          
038300             PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                
038400     END-EVALUATE.                                                        
038500     PERFORM 800-READ-TRANSACTION-IN THRU 800-EXIT.                       
038600 200-EXIT.                                                                
038700     EXIT.                                                                
038800*                                                                         
038900******************************************************************        
039000* 300-PROCESS-ACCOUNT-TRAN - DEPOSIT / WITHDRAWAL / TRANSFER     *        
039100******************************************************************        
039200 300-PROCESS-ACCOUNT-TRAN.                                                
039300     MOVE TRAN-PRODUCT-ID OF WS-CURRENT-TRAN TO ACCT-ID.                  
039400     READ ACCOUNT-MASTER                                                  
039500         INVALID KEY                                                      
039600             MOVE 'N' TO WS-PRODUCT-FOUND-SW                              
039700     END-READ.                                                            
039800     IF WS-ACCTMSTR-OK                                                    
039900         MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                  
040000     END-IF.                                                              
040100     IF NOT WS-PRODUCT-WAS-FOUND                                          
040200         MOVE 'NFND' TO WS-REJ-CODE                                       
040300         MOVE 'ACCOUNT NOT FOUND' TO WS-REJ-TEXT                          
040400         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
040500         GO TO 300-EXIT                                                   
040600     END-IF.                                                              
040700     MOVE ACCT-CUSTOMER-ID TO WS-OWNER-CUSTOMER-ID.                       
040800     PERFORM 600-VALIDATE-OWNERSHIP THRU 600-EXIT.                        
040900     IF NOT WS-OWNERSHIP-OK                                               
041000         MOVE 'OWNR' TO WS-REJ-CODE                                       
041100         MOVE 'TRANSACTION CUSTOMER DOES NOT OWN ACCOUNT'                 
041200                                     TO WS-REJ-TEXT                       
041300         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
041400         GO TO 300-EXIT                                                   
041500     END-IF.                                                              
041600     PERFORM 310-CALC-ACCOUNT-BALANCE THRU 310-EXIT.                      
041700     IF NOT WS-TRAN-IS-VALID                                              
041800         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
041900         GO TO 300-EXIT                                                   
042000     END-IF.                                                              
042100     PERFORM 320-APPLY-FREE-TRAN-FEE  THRU 320-EXIT.                      
042200     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.                                 
042300     REWRITE ACCOUNT-MASTER-RECORD.                                       
042400     IF TRAN-TY-TRANSFER OF WS-CURRENT-TRAN                               
042500         PERFORM 330-POST-TRANSFER-DEST THRU 330-EXIT                     
042600     END-IF.                                                              
042700     IF TRAN-TY-WITHDRAWAL OF WS-CURRENT-TRAN                             
042800             OR TRAN-TY-DEPOSIT OF WS-CURRENT-TRAN                        
042900         PERFORM 650-INCREMENT-TRAN-COUNT THRU 650-EXIT                   
043000     END-IF.                                                              
043100     PERFORM 700-WRITE-LEDGER-RECORD THRU 700-EXIT.                       
043200 300-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500******************************************************************        
043600* 310-CALC-ACCOUNT-BALANCE - CALCULATENEWBALANCE RULE            *        
043700******************************************************************        
043800 310-CALC-ACCOUNT-BALANCE.                                                
043900     MOVE 'Y' TO WS-TRAN-VALID-SW.                                        
044000     IF TRAN-AMOUNT OF WS-CURRENT-TRAN < 0                                
044100         MOVE 'N' TO WS-TRAN-VALID-SW                                     
044200         MOVE 'NEGM' TO WS-REJ-CODE                                       
044300         MOVE 'TRANSACTION AMOUNT IS NEGATIVE' TO WS-REJ-TEXT             
044400         GO TO 310-EXIT                                                   
044500     END-IF.                                                              
044600     EVALUATE TRUE                                                        
044700         WHEN TRAN-TY-DEPOSIT OF WS-CURRENT-TRAN                          
044800             COMPUTE WS-NEW-BALANCE =                                     
044900                 ACCT-BALANCE + TRAN-AMOUNT OF WS-CURRENT-TRAN            
045000         WHEN TRAN-TY-WITHDRAWAL OF WS-CURRENT-TRAN                       
045100             IF TRAN-AMOUNT OF WS-CURRENT-TRAN > ACCT-BALANCE             
045200                 MOVE 'N' TO WS-TRAN-VALID-SW                             
045300                 MOVE 'INSF' TO WS-REJ-CODE                               
045400                 MOVE 'INSUFFICIENT BALANCE FOR WITHDRAWAL'               
045500                                             TO WS-REJ-TEXT               
045600             ELSE                                                         
045700                 COMPUTE WS-NEW-BALANCE =                                 
045800                     ACCT-BALANCE -                                       
045900                         TRAN-AMOUNT OF WS-CURRENT-TRAN                   
046000             END-IF                                                       
046100         WHEN TRAN-TY-TRANSFER OF WS-CURRENT-TRAN                         
046200             IF TRAN-DEST-ACCOUNT-ID OF WS-CURRENT-TRAN                   
046300                                        = SPACES                          
046400                 MOVE 'N' TO WS-TRAN-VALID-SW                             
046500                 MOVE 'NDST' TO WS-REJ-CODE                               
046600                 MOVE 'TRANSFER REQUIRES A DESTINATION ACCOUNT'           
046700                                             TO WS-REJ-TEXT               
046800             ELSE                                                         
046900                 IF TRAN-AMOUNT OF WS-CURRENT-TRAN > ACCT-BALANCE         
047000                     MOVE 'N' TO WS-TRAN-VALID-SW                         
047100                     MOVE 'INSF' TO WS-REJ-CODE                           
047200                     MOVE 'INSUFFICIENT BALANCE FOR TRANSFER'             
047300                                             TO WS-REJ-TEXT               
047400                 ELSE                                                     
047500                     COMPUTE WS-NEW-BALANCE =                             
047600                         ACCT-BALANCE -                                   
047700                             TRAN-AMOUNT OF WS-CURRENT-TRAN               
047800                 END-IF                                                   
047900             END-IF                                                       
048000         WHEN OTHER                                                       
048100             MOVE 'N' TO WS-TRAN-VALID-SW                                 
048200             MOVE 'BTYP' TO WS-REJ-CODE                                   
048300             MOVE 'INVALID TRANSACTION TYPE FOR ACCOUNT'                  
048400                                         TO WS-REJ-TEXT                   
048500     END-EVALUATE.                                                        
048600 310-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900******************************************************************        
049000* 320-APPLY-FREE-TRAN-FEE - FREE-TRANSACTION FEE RULE.           *        
049100*    TRANSFERS ARE NEVER FEE-ELIGIBLE - AUDIT FINDING 91-004.    *        
049200******************************************************************        
049300 320-APPLY-FREE-TRAN-FEE.                                                 
049400     IF TRAN-TY-WITHDRAWAL OF WS-CURRENT-TRAN                             
049500             OR TRAN-TY-DEPOSIT OF WS-CURRENT-TRAN                        
049600         PERFORM 640-FIND-TRAN-COUNT THRU 640-EXIT                        
049700         IF WS-PRIOR-FREE-COUNT NOT < ACCT-MAX-FREE-TRAN                  
049800             ADD ACCT-TRANSACTION-COST TO WS-NEW-BALANCE                  
049900             ADD ACCT-TRANSACTION-COST TO                                 
050000                 TRAN-AMOUNT OF WS-CURRENT-TRAN                           
050100             MOVE ACCT-TRANSACTION-COST TO                                
050200                 TRAN-COMMISSIONS OF WS-CURRENT-TRAN                      
050300         END-IF                                                           
050400     END-IF.                                                              
050500 320-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800******************************************************************        
050900* 330-POST-TRANSFER-DEST - CREDIT THE DESTINATION ACCOUNT        *        
051000******************************************************************        
051100 330-POST-TRANSFER-DEST.                                                  
051200     MOVE ACCT-ID TO WS-SAVE-ACCT-ID.                                     
051300     MOVE TRAN-DEST-ACCOUNT-ID OF WS-CURRENT-TRAN TO ACCT-ID.             
051400     READ ACCOUNT-MASTER                                                  
051500         INVALID KEY                                                      
051600             DISPLAY 'TRANPOST - DESTINATION ACCOUNT NOT '                
051700                     'FOUND - ' ACCT-ID                                   
051800     END-READ.                                                            
051900     IF WS-ACCTMSTR-OK                                                    
052000         ADD TRAN-AMOUNT OF WS-CURRENT-TRAN TO ACCT-BALANCE               
052100         REWRITE ACCOUNT-MASTER-RECORD                                    
052200     END-IF.                                                              
052300 330-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600******************************************************************        
052700* 400-PROCESS-CREDIT-TRAN - CREDIT_PAYMENT AGAINST CREDIT LINE   *        
052800******************************************************************        
052900 400-PROCESS-CREDIT-TRAN.                                                 
053000     MOVE TRAN-PRODUCT-ID OF WS-CURRENT-TRAN TO CRED-ID.                  
053100     READ CREDIT-MASTER                                                   
053200         INVALID KEY                                                      
053300             MOVE 'N' TO WS-PRODUCT-FOUND-SW                              
053400     END-READ.                                                            
053500     IF WS-CREDMSTR-OK                                                    
053600         MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                  
053700     END-IF.                                                              
053800     IF NOT WS-PRODUCT-WAS-FOUND                                          
053900         MOVE 'NFND' TO WS-REJ-CODE                                       
054000         MOVE 'CREDIT LINE NOT FOUND' TO WS-REJ-TEXT                      
054100         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
054200         GO TO 400-EXIT                                                   
054300     END-IF.                                                              
054400     MOVE CRED-CUSTOMER-ID TO WS-OWNER-CUSTOMER-ID.                       
054500     PERFORM 600-VALIDATE-OWNERSHIP THRU 600-EXIT.                        
054600     IF NOT WS-OWNERSHIP-OK                                               
054700         MOVE 'OWNR' TO WS-REJ-CODE                                       
054800         MOVE 'TRANSACTION CUSTOMER DOES NOT OWN CREDIT LINE'             
054900                                     TO WS-REJ-TEXT                       
055000         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
055100         GO TO 400-EXIT                                                   
055200     END-IF.                                                              
055300     PERFORM 410-CALC-CREDIT-BALANCE THRU 410-EXIT.                       
055400     IF NOT WS-TRAN-IS-VALID                                              
055500         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
055600         GO TO 400-EXIT                                                   
055700     END-IF.                                                              
055800     MOVE WS-NEW-BALANCE TO CRED-REMAINING-BALANCE.                       
055900     REWRITE CREDIT-MASTER-RECORD.                                        
056000     PERFORM 700-WRITE-LEDGER-RECORD THRU 700-EXIT.                       
056100 400-EXIT.                                                                
056200     EXIT.                                                                
056300*                                                                         
056400******************************************************************        
056500* 410-CALC-CREDIT-BALANCE - CALCULATENEWCREDITBALANCE RULE.      *        
056600*    A PAYMENT LARGER THAN THE REMAINING BALANCE IS ALLOWED TO   *        
056700*    DRIVE THE BALANCE NEGATIVE.  NOT CLAMPED AT ZERO - THIS IS  *        
056800*    THE SAME BEHAVIOR AS THE ONLINE POSTING SERVICE.            *        
056900******************************************************************        
057000 410-CALC-CREDIT-BALANCE.                                                 
057100     MOVE 'Y' TO WS-TRAN-VALID-SW.                                        
057200     IF TRAN-AMOUNT OF WS-CURRENT-TRAN < 0                                
057300         MOVE 'N' TO WS-TRAN-VALID-SW                                     
057400         MOVE 'NEGM' TO WS-REJ-CODE                                       
057500         MOVE 'TRANSACTION AMOUNT IS NEGATIVE' TO WS-REJ-TEXT             
057600         GO TO 410-EXIT                                                   
057700     END-IF.                                                              
057800     IF TRAN-TY-CREDIT-PAYMENT OF WS-CURRENT-TRAN                         
057900         COMPUTE WS-NEW-BALANCE =                                         
058000             CRED-REMAINING-BALANCE -                                     
058100                 TRAN-AMOUNT OF WS-CURRENT-TRAN                           
058200     ELSE                                                                 
058300         MOVE 'N' TO WS-TRAN-VALID-SW                                     
058400         MOVE 'BTYP' TO WS-REJ-CODE                                       
058500         MOVE 'INVALID TRANSACTION TYPE FOR CREDIT LINE'                  
058600                                     TO WS-REJ-TEXT                       
058700     END-IF.                                                              
058800 410-EXIT.                                                                
058900     EXIT.                                                                
059000*                                                                         
059100******************************************************************        
059200* 500-PROCESS-CREDITCARD-TRAN - PURCHASE / PAYMENT ON CARD       *        
059300******************************************************************        
059400 500-PROCESS-CREDITCARD-TRAN.                                             
059500     MOVE TRAN-PRODUCT-ID OF WS-CURRENT-TRAN TO CC-ID.                    
059600     READ CREDITCARD-MASTER                                               
059700         INVALID KEY                                                      
059800             MOVE 'N' TO WS-PRODUCT-FOUND-SW                              
059900     END-READ.                                                            
060000     IF WS-CCRDMSTR-OK                                                    
060100         MOVE 'Y' TO WS-PRODUCT-FOUND-SW                                  
060200     END-IF.                                                              
060300     IF NOT WS-PRODUCT-WAS-FOUND                                          
060400         MOVE 'NFND' TO WS-REJ-CODE                                       
060500         MOVE 'CREDIT CARD NOT FOUND' TO WS-REJ-TEXT                      
060600         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
060700         GO TO 500-EXIT                                                   
060800     END-IF.                                                              
060900     MOVE CC-CUSTOMER-ID TO WS-OWNER-CUSTOMER-ID.                         
061000     PERFORM 600-VALIDATE-OWNERSHIP THRU 600-EXIT.                        
061100     IF NOT WS-OWNERSHIP-OK                                               
061200         MOVE 'OWNR' TO WS-REJ-CODE                                       
061300         MOVE 'TRANSACTION CUSTOMER DOES NOT OWN CREDIT CARD'             
061400                                     TO WS-REJ-TEXT                       
061500         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
061600         GO TO 500-EXIT                                                   
061700     END-IF.                                                              
061800     PERFORM 510-CALC-CC-BALANCE THRU 510-EXIT.                           
061900     IF NOT WS-TRAN-IS-VALID                                              
062000         PERFORM 850-WRITE-REJECT-RECORD THRU 850-EXIT                    
062100         GO TO 500-EXIT                                                   
062200     END-IF.                                                              
062300     MOVE WS-NEW-BALANCE TO CC-AVAILABLE-BALANCE.                         
062400     REWRITE CREDIT-CARD-MASTER-RECORD.                                   
062500     PERFORM 700-WRITE-LEDGER-RECORD THRU 700-EXIT.                       
062600 500-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900******************************************************************        
063000* 510-CALC-CC-BALANCE - CALCULATENEWCREDITCARDBALANCE RULE.      *        
063100*    04/27/07 SNW - COMPARE PURCHASE AMOUNT TO THE AVAILABLE     *        
063200*    BALANCE, NOT THE CREDIT LIMIT.  PT-4471.                    *        
063300******************************************************************        
063400 510-CALC-CC-BALANCE.                                                     
063500     MOVE 'Y' TO WS-TRAN-VALID-SW.                                        
063600     IF TRAN-AMOUNT OF WS-CURRENT-TRAN < 0                                
063700         MOVE 'N' TO WS-TRAN-VALID-SW                                     
063800         MOVE 'NEGM' TO WS-REJ-CODE                                       
063900         MOVE 'TRANSACTION AMOUNT IS NEGATIVE' TO WS-REJ-TEXT             
064000         GO TO 510-EXIT                                                   
064100     END-IF.                                                              
064200     EVALUATE TRUE                                                        
064300         WHEN TRAN-TY-CC-PURCHASE OF WS-CURRENT-TRAN                      
064400             IF TRAN-AMOUNT OF WS-CURRENT-TRAN                            
064500                                 > CC-AVAILABLE-BALANCE           SNW0407 
064600                 MOVE 'N' TO WS-TRAN-VALID-SW                             
064700                 MOVE 'INSF' TO WS-REJ-CODE                               
064800                 MOVE 'INSUFFICIENT BALANCE FOR PURCHASE'                 
064900                                             TO WS-REJ-TEXT               
065000             ELSE                                                         
065100                 COMPUTE WS-NEW-BALANCE =                                 
065200                     CC-AVAILABLE-BALANCE -                               
065300                         TRAN-AMOUNT OF WS-CURRENT-TRAN                   
065400             END-IF                                                       
065500         WHEN TRAN-TY-CREDIT-PAYMENT OF WS-CURRENT-TRAN                   
065600             COMPUTE WS-NEW-BALANCE =                                     
065700                 CC-AVAILABLE-BALANCE +                                   
065800                     TRAN-AMOUNT OF WS-CURRENT-TRAN                       
065900         WHEN OTHER                                                       
066000             MOVE 'N' TO WS-TRAN-VALID-SW                                 
066100             MOVE 'BTYP' TO WS-REJ-CODE                                   
066200             MOVE 'INVALID TRANSACTION TYPE FOR CREDIT CARD'              
066300                                         TO WS-REJ-TEXT                   
066400     END-EVALUATE.                                                        
066500 510-EXIT.                                                                
066600     EXIT.                                                                
066700*                                                                         
066800******************************************************************        
066900* 600-VALIDATE-OWNERSHIP - VALIDATEOWNERSHIP RULE.               *        
067000*    CALLER MOVES THE MASTER'S OWNING CUSTOMER ID TO WS-OWNER-   *        
067100*    CUSTOMER-ID BEFORE PERFORMING THIS PARAGRAPH.  ADDED        *        
067200*    08/22/95 PER SECURITY AUDIT FINDING 95-61.                  *        
067300******************************************************************        
067400 600-VALIDATE-OWNERSHIP.                                                  
067500     IF TRAN-CUSTOMER-ID OF WS-CURRENT-TRAN = WS-OWNER-CUSTOMER-ID        
067600         MOVE 'Y' TO WS-OWNERSHIP-OK-SW                                   
067700     ELSE                                                                 
067800         MOVE 'N' TO WS-OWNERSHIP-OK-SW                                   
067900     END-IF.                                                              
068000 600-EXIT.                                                                
068100     EXIT.                                                                
068200*                                                                         
068300******************************************************************        
068400* 640-FIND-TRAN-COUNT - LOOK UP THE RUNNING FREE-TRAN COUNT      *        
068500******************************************************************        
068600 640-FIND-TRAN-COUNT.                                                     
068700     MOVE 0 TO WS-PRIOR-FREE-COUNT.                                       
068800     MOVE 0 TO WS-FT-FOUND-SUB.                                           
068900     PERFORM 641-TEST-TRAN-COUNT-ENTRY THRU 641-EXIT                      
069000         VARYING WS-FT-SUB FROM 1 BY 1                                    
069100         UNTIL WS-FT-SUB > WS-FT-ENTRY-COUNT.                             
069200 640-EXIT.                                                                
069300     EXIT.                                                                
069400*                                                                         
069500 641-TEST-TRAN-COUNT-ENTRY.                                               
069600     IF WS-FT-PRODUCT-ID(WS-FT-SUB) =                                     
069700                 TRAN-PRODUCT-ID OF WS-CURRENT-TRAN                       
069800         MOVE WS-FT-SUB TO WS-FT-FOUND-SUB                                
069900         MOVE WS-FT-COUNT(WS-FT-SUB) TO WS-PRIOR-FREE-COUNT               
070000     END-IF.                                                              
070100 641-EXIT.                                                                
070200     EXIT.                                                                
070300*                                                                         
070400******************************************************************        
070500* 650-INCREMENT-TRAN-COUNT - RECORD THIS POSTING IN THE TABLE    *        
070600******************************************************************        
070700 650-INCREMENT-TRAN-COUNT.                                                
070800     PERFORM 640-FIND-TRAN-COUNT THRU 640-EXIT.                           
070900     IF WS-FT-FOUND-SUB > 0                                               
071000         ADD 1 TO WS-FT-COUNT(WS-FT-FOUND-SUB)                            
071100     ELSE                                                                 
071200         IF WS-FT-ENTRY-COUNT < 2000                                      
071300             ADD 1 TO WS-FT-ENTRY-COUNT                                   
071400             MOVE TRAN-PRODUCT-ID OF WS-CURRENT-TRAN                      
071500                         TO WS-FT-PRODUCT-ID(WS-FT-ENTRY-COUNT)           
071600             MOVE 1 TO WS-FT-COUNT(WS-FT-ENTRY-COUNT)                     
071700         ELSE                                                             
071800             DISPLAY 'TRANPOST - FREE-TRAN TABLE FULL, COUNT '            
071900                     'NOT RECORDED FOR '                                  
072000                     TRAN-PRODUCT-ID OF WS-CURRENT-TRAN                   
072100         END-IF                                                           
072200     END-IF.                                                              
072300 650-EXIT.                                                                
072400     EXIT.                                                                
072500*                                                                         
072600******************************************************************        
072700* 800-READ-TRANSACTION-IN - PRIMING AND MAIN LOOP READ           *        
072800******************************************************************        
072900 800-READ-TRANSACTION-IN.                                                 
073000     READ TRANSACTION-IN INTO WS-CURRENT-TRAN                             
073100         AT END                                                           
073200             CONTINUE                                                     
073300     END-READ.                                                            
073400 800-EXIT.                                                                
073500     EXIT.                                                                
073600*                                                                         
073700******************************************************************        
073800* 700-WRITE-LEDGER-RECORD - STAMP AND APPEND TO TRANSACTION-OUT  *        
073900******************************************************************        
074000 700-WRITE-LEDGER-RECORD.                                                 
074100     ADD 1 TO WS-TRAN-SEQ-NO.                                             
074200     MOVE WS-TRAN-DATE-STAMP-X TO TRAN-DATE OF WS-CURRENT-TRAN.           
074300     MOVE WS-TRAN-DATE-STAMP-X TO WS-TIB-DATE.                            
074400     MOVE WS-TRAN-SEQ-NO       TO WS-TIB-SEQ.                             
074500     MOVE WS-TRAN-ID-BUILD     TO TRAN-ID OF WS-CURRENT-TRAN.             
074600     WRITE TRAN-OUT-RECORD FROM WS-CURRENT-TRAN.                          
074700     ADD 1 TO WS-RECORDS-POSTED.                                          
074800     ADD TRAN-AMOUNT OF WS-CURRENT-TRAN TO WS-TOTAL-AMOUNT-POSTED.        
074900     ADD TRAN-COMMISSIONS OF WS-CURRENT-TRAN                              
075000                                 TO WS-TOTAL-FEES-ASSESSED.               
075100 700-EXIT.                                                                
075200     EXIT.                                                                
075300*                                                                         
075400******************************************************************        
075500* 850-WRITE-REJECT-RECORD - LOG A FAILED VALIDATION              *        
075600******************************************************************        
075700 850-WRITE-REJECT-RECORD.                                                 
075800     MOVE WS-CURRENT-TRAN TO REJ-TRANSACTION-DATA.                        
075900     MOVE WS-REJ-CODE     TO REJ-REASON-CODE.                             
076000     MOVE WS-REJ-TEXT     TO REJ-REASON-TEXT.                             
076100     WRITE REJECT-RECORD.                                                 
076200     ADD 1 TO WS-RECORDS-REJECTED.                                        
076300 850-EXIT.                                                                
076400     EXIT.                                                                
076500*                                                                         
076600******************************************************************        
076700* 900-TERMINATION - PRINT SUMMARY REPORT AND CLOSE FILES         *        
076800******************************************************************        
076900 900-TERMINATION.                                                         
077000     PERFORM 910-PRINT-SUMMARY-REPORT THRU 910-EXIT.                      
077100     PERFORM 920-CLOSE-FILES          THRU 920-EXIT.                      
077200 900-EXIT.                                                                
077300     EXIT.                                                                
077400*                                                                         
077500 910-PRINT-SUMMARY-REPORT.                                                
077600     MOVE WS-TDS-CCYYMMDD(5:2) TO RPT-RUN-MM.                             
077700     MOVE WS-TDS-CCYYMMDD(7:2) TO RPT-RUN-DD.                             
077800     MOVE WS-TDS-CCYYMMDD(1:4) TO RPT-RUN-CCYY.                           
077900     WRITE SUMMARY-RPT-RECORD FROM RPT-HEADER-1.                          
078000     WRITE SUMMARY-RPT-RECORD FROM RPT-HEADER-2.                          
078100*                                                                         
078200     MOVE 'RECORDS READ' TO RPT-DTL-LABEL.                                
078300     MOVE WS-RECORDS-READ TO RPT-DTL-NUMBER.                              
078400     WRITE SUMMARY-RPT-RECORD FROM RPT-DETAIL-LINE.                       
078500*                                                                         
078600     MOVE 'RECORDS POSTED' TO RPT-DTL-LABEL.                              
078700     MOVE WS-RECORDS-POSTED TO RPT-DTL-NUMBER.                            
078800     WRITE SUMMARY-RPT-RECORD FROM RPT-DETAIL-LINE.                       
078900*                                                                         
079000     MOVE 'RECORDS REJECTED' TO RPT-DTL-LABEL.                            
079100     MOVE WS-RECORDS-REJECTED TO RPT-DTL-NUMBER.                          
079200     WRITE SUMMARY-RPT-RECORD FROM RPT-DETAIL-LINE.                       
079300*                                                                         
079400     MOVE 'TOTAL AMOUNT POSTED' TO RPT-DAL-LABEL.                         
079500     MOVE WS-TOTAL-AMOUNT-POSTED TO RPT-DAL-AMOUNT.                       
079600     WRITE SUMMARY-RPT-RECORD FROM RPT-DETAIL-AMOUNT-LINE.                
079700*                                                                         
079800     MOVE 'TOTAL FEES ASSESSED' TO RPT-DAL-LABEL.                         
079900     MOVE WS-TOTAL-FEES-ASSESSED TO RPT-DAL-AMOUNT.                       
080000     WRITE SUMMARY-RPT-RECORD FROM RPT-DETAIL-AMOUNT-LINE.                
080100 910-EXIT.                                                                
080200     EXIT.                                                                
080300*                                                                         
080400 920-CLOSE-FILES.                                                         
080500     CLOSE TRANSACTION-IN                                                 
080600           TRANSACTION-OUT                                                
080700           REJECTS-OUT                                                    
080800           SUMMARY-RPT                                                    
080900           ACCOUNT-MASTER                                                 
081000           CREDIT-MASTER                                                  
081100           CREDITCARD-MASTER.                                             
081200 920-EXIT.                                                                
081300     EXIT.                                                                
