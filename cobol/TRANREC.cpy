000100******************************************************************        
000200*                                                                *        
000300*   COPYBOOK:   TRANREC                                         *         
000400*   TITLE:      TRANSACTION LEDGER RECORD LAYOUT                *         
000500*   SYSTEM:     TPS -  TRANSACTION POSTING SUBSYSTEM             *        
000600*   INSTALLATION: CONSUMER BANKING DATA CENTER                   *        
000700*                                                                *        
000800*   DESCRIPTION:                                                 *        
000900*     COMMON RECORD LAYOUT SHARED BY THE TRANSACTION INPUT       *        
001000*     FILE (TRAN-IN), THE POSTED TRANSACTION LEDGER (TRAN-OUT)   *        
001100*     AND THE REJECTED TRANSACTION FILE (TRAN-REJ).  ONE RECORD  *        
001200*     REPRESENTS ONE REQUEST TO POST A DEPOSIT, WITHDRAWAL,      *        
001300*     TRANSFER, CREDIT PAYMENT OR CREDIT CARD PURCHASE AGAINST   *        
001400*     A CUSTOMER PRODUCT (SAVINGS/CHECKING ACCOUNT, CREDIT LINE  *        
001500*     OR CREDIT CARD).  ON OUTPUT THE SAME LAYOUT CARRIES THE    *        
001600*     POSTED LEDGER ENTRY, WITH TRAN-DATE STAMPED BY THE         *        
001700*     POSTING RUN AND TRAN-COMMISSIONS/TRAN-AMOUNT ADJUSTED      *        
001800*     WHEN A FREE-TRANSACTION FEE WAS ASSESSED.                  *        
001900*                                                                *        
002000*   MAINTENANCE HISTORY.                                         *        
002100*     SEE THE PROGRAM CHANGE LOG IN TRANPOST FOR THE HISTORY OF  *        
002200*     FIELD-LEVEL CHANGES TO THIS COPYBOOK.                      *        
002300*                                                                *        
002400******************************************************************        
002500*                                                                         
002600 01  TRANSACTION-RECORD.                                                  
002700*                                                                         
002800*        UNIQUE IDENTIFIER ASSIGNED TO THE TRANSACTION WHEN IT            
002900*        IS SUCCESSFULLY POSTED.  BLANK ON INBOUND REQUESTS.              
003000*                                                                         
003100     05  TRAN-ID                     PIC X(24).                   PXR0500 
003200*                                                                         
003300*        CUSTOMER SUBMITTING THE TRANSACTION.  MUST MATCH THE             
003400*        OWNING CUSTOMER OF TRAN-PRODUCT-ID OR THE TRANSACTION            
003500*        IS REJECTED - SEE 600-VALIDATE-OWNERSHIP IN TRANPOST.            
003600*                                                                         
003700     05  TRAN-CUSTOMER-ID             PIC X(24).                          
003800*                                                                         
003900*        ACCOUNT, CREDIT OR CREDIT CARD IDENTIFIER BEING POSTED.          
004000*                                                                         
004100     05  TRAN-PRODUCT-ID              PIC X(24).                          
004200*                                                                         
004300*        PRODUCT CATEGORY OF TRAN-PRODUCT-ID.  DRIVES WHICH               
004400*        MASTER FILE IS READ AND WHICH BALANCE RULE APPLIES.              
004500*                                                                         
004600     05  TRAN-PRODUCT-CATEGORY        PIC X(11).                          
004700         88  TRAN-CAT-ACCOUNT             VALUE 'ACCOUNT'.                
004800         88  TRAN-CAT-CREDIT              VALUE 'CREDIT'.                 
004900         88  TRAN-CAT-CREDIT-CARD         VALUE 'CREDIT_CARD'.            
005000*                                                                         
005100*        KIND OF POSTING REQUESTED.                                       
005200*                                                                         
005300     05  TRAN-TYPE                   PIC X(20).                           
005400         88  TRAN-TY-DEPOSIT              VALUE 'DEPOSIT'.                
005500         88  TRAN-TY-WITHDRAWAL           VALUE 'WITHDRAWAL'.             
005600         88  TRAN-TY-TRANSFER             VALUE 'TRANSFER'.               
005700         88  TRAN-TY-CREDIT-PAYMENT       VALUE 'CREDIT_PAYMENT'.         
005800         88  TRAN-TY-CC-PURCHASE                                          
005900                             VALUE 'CREDIT_CARD_PURCHASE'.                
006000*                                                                         
006100*        AMOUNT REQUESTED ON INPUT; NEVER NEGATIVE ON INPUT.              
006200*        ON OUTPUT, INCREASED BY THE FREE-TRANSACTION FEE WHEN            
006300*        ONE WAS ASSESSED (ACCOUNT DEPOSITS/WITHDRAWALS ONLY).            
006400*                                                                         
006500     05  TRAN-AMOUNT                 PIC S9(11)V99.                       
006600*                                                                         
006700*        FEE PORTION OF TRAN-AMOUNT ABOVE.  ZERO UNLESS THE               
006800*        FREE-TRANSACTION COUNT WAS EXCEEDED FOR THIS PRODUCT.            
006900*                                                                         
007000     05  TRAN-COMMISSIONS            PIC S9(11)V99.                       
007100*                                                                         
007200*        DESTINATION ACCOUNT FOR A TRANSFER.  REQUIRED AND                
007300*        USED ONLY WHEN TRAN-TYPE IS TRANSFER.                            
007400*                                                                         
007500     05  TRAN-DEST-ACCOUNT-ID        PIC X(24).                           
007600*                                                                         
007700*        POSTING TIMESTAMP, CCYYMMDDHHMMSS.  STAMPED BY THE               
007800*        POSTING RUN WHEN THE TRANSACTION IS ACCEPTED - SEE               
007900*        700-WRITE-LEDGER-RECORD IN TRANPOST.                             
008000*                                                                         
008100     05  TRAN-DATE                   PIC X(14).                           
008200     05  TRAN-DATE-PARTS REDEFINES TRAN-DATE.                             
008300         10  TRAN-DATE-CCYY           PIC 9(04).                          
008400         10  TRAN-DATE-MM             PIC 9(02).                          
008500         10  TRAN-DATE-DD             PIC 9(02).                          
008600         10  TRAN-DATE-HH             PIC 9(02).                          
008700         10  TRAN-DATE-MI             PIC 9(02).                          
008800         10  TRAN-DATE-SS             PIC 9(02).                          
008900*                                                                         
009000*        RESERVED FOR FUTURE USE - CHANNEL / BATCH-ID EXPANSION.          
009100*                                                                         
009200     05  FILLER                      PIC X(13).                           
009300*                                                                         
